000100*--------------------------------------------------------------           
000200*  PL-VOTE-REGISTER.CBL                                                   
000300*  Unit: VOTE-REGISTER.  Maintains W-VOTER-TABLE and                      
000400*  W-ALTERNATIVE-TABLE and records each voter's latest                    
000500*  ballot action.  A voter named as a delegation target is                
000600*  registered as a voter too; an alternative is registered                
000700*  only when it is actually picked.  Each new ballot by a                 
000800*  voter fully replaces that voter's previous choice.                     
000900*--------------------------------------------------------------           
001000*    Every voter the DRIVER hands us has already cleared the              
001100*    COMMAND-PARSER's validity test -- a non-blank name and a             
001200*    recognized action -- so this unit never has to guard                 
001300*    against a blank voter key; it only has to decide which               
001400*    kind of ballot was cast and file it.                                 
0015002000-DISPATCH-COMMAND.                                                    
001600*    Look the voter up first, adding him to the registry on               
001700*    first mention if he is new -- this also covers a voter who           
001800*    shows up here only because an earlier ballot delegated to            
001900*    him, never having cast one of his own.                               
002000    MOVE CMD-VOTER   TO W-LOOKUP-NAME.                                    
002100    PERFORM 2200-FIND-OR-ADD-VOTER THRU 2200-EXIT.                        
002200    MOVE W-LOOKUP-SUB TO W-VOTER-SUB.                                     
002300                                                                          
002400*    CMD-ACTION arrives already normalized to "pick" or                   
002500*    "delegate" by the parser (the "picks"/"delegates" forms              
002600*    were folded down before this ballot ever reached us).                
002700    IF CMD-ACTION = "pick"                                                
002800        PERFORM 2100-REGISTER-PICK     THRU 2100-EXIT                     
002900    ELSE                                                                  
003000        PERFORM 2150-REGISTER-DELEGATE THRU 2150-EXIT.                    
0031002000-EXIT.                                                                
003200    EXIT.                                                                 
003300                                                                          
003400*    A direct pick.  A blank CMD-CHOICE means the ballot named            
003500*    no alternative at all -- the voter is left with no choice            
003600*    on record (invalid until a later ballot replaces it).                
003700*    Otherwise the named alternative is looked up or added to             
003800*    the registry and filed as this voter's choice; the                   
003900*    alternative itself is never touched again until the                  
004000*    TALLY-ENGINE counts votes against it.                                
0041002100-REGISTER-PICK.                                                       
004200    IF CMD-CHOICE = SPACES                                                
004300        SET  VTR-KIND-NONE(W-VOTER-SUB) TO TRUE                           
004400        MOVE SPACES TO VTR-CHOICE-NAME(W-VOTER-SUB)                       
004500    ELSE                                                                  
004600        MOVE CMD-CHOICE TO W-LOOKUP-NAME                                  
004700        PERFORM 2300-FIND-OR-ADD-ALTERNATIVE THRU 2300-EXIT               
004800        SET  VTR-KIND-ALTERNATIVE(W-VOTER-SUB) TO TRUE                    
004900        MOVE CMD-CHOICE TO VTR-CHOICE-NAME(W-VOTER-SUB).                  
0050002100-EXIT.                                                                
005100    EXIT.                                                                 
005200                                                                          
005300*    A delegation.  A blank CMD-CHOICE leaves the voter with no           
005400*    choice on record, same as an empty pick.  Otherwise the              
005500*    delegate-to name is registered as a voter in his own right           
005600*    (he may never cast a ballot of his own and still needs a             
005700*    row in the table so CHOICE-RESOLVER and the open-votes               
005800*    listing both see him) and filed as this voter's choice.              
005900*    Whether that delegate-to voter ever resolves to an                   
006000*    alternative is CHOICE-RESOLVER's problem, not this one's.            
0061002150-REGISTER-DELEGATE.                                                   
006200    IF CMD-CHOICE = SPACES                                                
006300        SET  VTR-KIND-NONE(W-VOTER-SUB) TO TRUE                           
006400        MOVE SPACES TO VTR-CHOICE-NAME(W-VOTER-SUB)                       
006500    ELSE                                                                  
006600        MOVE CMD-CHOICE TO W-LOOKUP-NAME                                  
006700        PERFORM 2200-FIND-OR-ADD-VOTER THRU 2200-EXIT                     
006800        SET  VTR-KIND-VOTER(W-VOTER-SUB) TO TRUE                          
006900        MOVE CMD-CHOICE TO VTR-CHOICE-NAME(W-VOTER-SUB).                  
0070002150-EXIT.                                                                
007100    EXIT.                                                                 
007200                                                                          
007300*    Linear lookup by name over however much of W-VOTER-TABLE             
007400*    is filled so far.  The table is small enough (1,000 rows)            
007500*    and the run is a single batch pass, so there is no call              
007600*    for an indexed or binary search here -- a straight scan is           
007700*    what this shop has always used for a table this size.                
007800*    A new voter is always filed with no choice yet recorded              
007900*    and the not-yet-resolved flag set, so CHOICE-RESOLVER                
008000*    knows to walk him even if no ballot ever names him again.            
0081002200-FIND-OR-ADD-VOTER.                                                   
008200    MOVE ZERO TO W-LOOKUP-SUB.                                            
008300    PERFORM 2210-SEARCH-VOTER-TABLE THRU 2210-EXIT                        
008400        VARYING W-SCAN-SUB FROM 1 BY 1                                    
008500          UNTIL W-SCAN-SUB > W-VOTER-COUNT                                
008600             OR W-LOOKUP-SUB NOT = ZERO.                                  
008700                                                                          
008800    IF W-LOOKUP-SUB = ZERO                                                
008900        ADD  1 TO W-VOTER-COUNT                                           
009000        MOVE W-VOTER-COUNT TO W-LOOKUP-SUB                                
009100        MOVE W-LOOKUP-NAME TO VTR-NAME(W-LOOKUP-SUB)                      
009200        SET  VTR-KIND-NONE(W-LOOKUP-SUB)  TO TRUE                         
009300        MOVE SPACES TO VTR-CHOICE-NAME(W-LOOKUP-SUB)                      
009400        MOVE SPACES TO VTR-RESOLVED(W-LOOKUP-SUB)                         
009500        SET  VTR-NOT-RESOLVED-YET(W-LOOKUP-SUB) TO TRUE.                  
0096002200-EXIT.                                                                
009700    EXIT.                                                                 
009800                                                                          
009900*    One row of the scan; stops the PERFORM early (by forcing             
010000*    W-LOOKUP-SUB off zero) the moment a name match is found.             
0101002210-SEARCH-VOTER-TABLE.                                                  
010200    IF VTR-NAME(W-SCAN-SUB) = W-LOOKUP-NAME                               
010300        MOVE W-SCAN-SUB TO W-LOOKUP-SUB.                                  
0104002210-EXIT.                                                                
010500    EXIT.                                                                 
010600                                                                          
010700*    Same linear-scan pattern as 2200- above, but over                    
010800*    W-ALTERNATIVE-TABLE.  A newly added alternative starts at            
010900*    zero votes; TALLY-ENGINE is the only paragraph that ever             
011000*    adds to ALT-COUNT from here on.                                      
0111002300-FIND-OR-ADD-ALTERNATIVE.                                             
011200    MOVE ZERO TO W-LOOKUP-ALT-SUB.                                        
011300    PERFORM 2310-SEARCH-ALT-TABLE THRU 2310-EXIT                          
011400        VARYING W-SCAN-ALT-SUB FROM 1 BY 1                                
011500          UNTIL W-SCAN-ALT-SUB > W-ALT-COUNT                              
011600             OR W-LOOKUP-ALT-SUB NOT = ZERO.                              
011700                                                                          
011800    IF W-LOOKUP-ALT-SUB = ZERO                                            
011900        ADD  1 TO W-ALT-COUNT                                             
012000        MOVE W-ALT-COUNT   TO W-LOOKUP-ALT-SUB                            
012100        MOVE W-LOOKUP-NAME TO ALT-NAME(W-LOOKUP-ALT-SUB)                  
012200        MOVE ZERO TO ALT-COUNT(W-LOOKUP-ALT-SUB).                         
0123002300-EXIT.                                                                
012400    EXIT.                                                                 
012500                                                                          
012600*    One row of the alternative-table scan; same early-stop               
012700*    pattern as 2210- above.                                              
0128002310-SEARCH-ALT-TABLE.                                                    
012900    IF ALT-NAME(W-SCAN-ALT-SUB) = W-LOOKUP-NAME                           
013000        MOVE W-SCAN-ALT-SUB TO W-LOOKUP-ALT-SUB.                          
0131002310-EXIT.                                                                
013200    EXIT.                                                                 
