000100*--------------------------------------------------------------           
000200*  PL-CHOICE-RESOLVER.CBL                                                 
000300*  Unit: CHOICE-RESOLVER.  Walks each voter's delegation chain            
000400*  to the alternative it terminates on, or marks the chain                
000500*  invalid on a dead end or a cycle.  Written iteratively with            
000600*  W-CHAIN-TABLE standing in for the call stack so a chain of             
000700*  a thousand or more voters never recurses.  Every voter                 
000800*  already resolved in this run is reused instead of re-walked.           
000900*--------------------------------------------------------------           
001000*    This whole unit runs once, after every COMMAND-FILE line             
001100*    has been read and filed in W-VOTER-TABLE.  Nothing here              
001200*    reads or writes a file; it only settles VTR-RESOLVED for             
001300*    every row in the registry so TALLY-ENGINE has a clean                
001400*    effective alternative (or a blank) to count against.                 
0015004000-RESOLVE-ALL-VOTERS.                                                  
001600*    Every voter starts this run not-yet-resolved, even one               
001700*    left over resolved from a prior call in the same job step            
001800*    -- BUSINESS RULE: resolution is recomputed from scratch              
001900*    whenever new ballots have arrived since the last pass.               
002000    PERFORM 4010-RESET-ONE-FLAG THRU 4010-EXIT                            
002100        VARYING W-SCAN-SUB FROM 1 BY 1                                    
002200          UNTIL W-SCAN-SUB > W-VOTER-COUNT.                               
002300                                                                          
002400    PERFORM 4100-RESOLVE-ONE-VOTER THRU 4100-EXIT                         
002500        VARYING W-VOTER-SUB FROM 1 BY 1                                   
002600          UNTIL W-VOTER-SUB > W-VOTER-COUNT.                              
0027004000-EXIT.                                                                
002800    EXIT.                                                                 
002900                                                                          
0030004010-RESET-ONE-FLAG.                                                      
003100    SET VTR-NOT-RESOLVED-YET(W-SCAN-SUB) TO TRUE.                         
0032004010-EXIT.                                                                
003300    EXIT.                                                                 
003400                                                                          
003500*    Skip any voter a prior chain-walk already settled this               
003600*    pass -- a long chain resolves every voter it passes                  
003700*    through in one walk, so most of the table is usually                 
003800*    already marked resolved by the time the VARYING loop                 
003900*    above reaches it.                                                    
0040004100-RESOLVE-ONE-VOTER.                                                   
004100    IF NOT VTR-IS-RESOLVED(W-VOTER-SUB)                                   
004200        PERFORM 4200-WALK-CHAIN THRU 4200-EXIT.                           
0043004100-EXIT.                                                                
004400    EXIT.                                                                 
004500                                                                          
004600*    The walk itself.  W-CHAIN-ENTRY holds, in order, every               
004700*    voter stepped through on the way from the starting voter             
004800*    to wherever the chain stops -- it is this paragraph's                
004900*    stand-in for the return-address stack a recursive walk               
005000*    would need, and it is what lets a chain of a thousand or             
005100*    more delegations resolve without ever calling itself.                
005200*    Once 4210-CHAIN-STEP decides how the chain came out (an              
005300*    alternative, a dead end, or a cycle), that one outcome is            
005400*    stamped onto every voter the walk passed through, plus the           
005500*    voter the walk started from -- BUSINESS RULE: all voters             
005600*    on a chain receive the same resolution.                              
0057004200-WALK-CHAIN.                                                          
005800    MOVE ZERO TO W-CHAIN-LENGTH.                                          
005900    MOVE W-VOTER-SUB TO W-CHAIN-CURRENT-SUB.                              
006000    SET  W-CHAIN-RUNNING TO TRUE.                                         
006100                                                                          
006200    PERFORM 4210-CHAIN-STEP THRU 4210-EXIT                                
006300        UNTIL W-CHAIN-STOPPED.                                            
006400                                                                          
006500    PERFORM 4290-APPLY-CHAIN-OUTCOME THRU 4290-EXIT                       
006600        VARYING W-SCAN-SUB FROM 1 BY 1                                    
006700          UNTIL W-SCAN-SUB > W-CHAIN-LENGTH.                              
006800                                                                          
006900    PERFORM 4295-APPLY-TO-START-VOTER THRU 4295-EXIT.                     
0070004200-EXIT.                                                                
007100    EXIT.                                                                 
007200                                                                          
007300*    One hop of the walk.  Four ways a hop can end the chain:             
007400*    the current voter was already resolved by an earlier call            
007500*    this pass (reuse his answer, BUSINESS RULE: previously               
007600*    resolved voters are reused, not re-walked); the current              
007700*    voter repeats one already on this chain (a cycle); the               
007800*    current voter picked an alternative directly (the chain's            
007900*    answer); or the current voter has no choice on record (a             
008000*    dead end).  Anything else means the current voter                    
008100*    delegated to someone else, so the walk takes one more hop.           
0082004210-CHAIN-STEP.                                                          
008300    IF VTR-IS-RESOLVED(W-CHAIN-CURRENT-SUB)                               
008400        PERFORM 4220-USE-CACHED-RESULT THRU 4220-EXIT                     
008500        SET  W-CHAIN-STOPPED TO TRUE                                      
008600    ELSE                                                                  
008700        PERFORM 4230-CHECK-FOR-CYCLE THRU 4230-EXIT                       
008800        IF W-OUTCOME-CYCLE                                                
008900            SET W-CHAIN-STOPPED TO TRUE                                   
009000        ELSE                                                              
009100        IF VTR-KIND-ALTERNATIVE(W-CHAIN-CURRENT-SUB)                      
009200            SET  W-OUTCOME-ALTERNATIVE TO TRUE                            
009300            MOVE VTR-CHOICE-NAME(W-CHAIN-CURRENT-SUB)                     
009400                                TO W-CHAIN-RESULT-NAME                    
009500            SET  W-CHAIN-STOPPED TO TRUE                                  
009600        ELSE                                                              
009700        IF VTR-KIND-NONE(W-CHAIN-CURRENT-SUB)                             
009800            SET W-OUTCOME-INVALID TO TRUE                                 
009900            SET W-CHAIN-STOPPED   TO TRUE                                 
010000        ELSE                                                              
010100            PERFORM 4240-PUSH-AND-ADVANCE THRU 4240-EXIT.                 
0102004210-EXIT.                                                                
010300    EXIT.                                                                 
010400                                                                          
010500*    Borrow a voter's already-settled VTR-RESOLVED instead of             
010600*    walking any further past him -- whatever he resolved to              
010700*    (or the blank that marks him invalid) becomes this chain's           
010800*    answer too.                                                          
0109004220-USE-CACHED-RESULT.                                                   
011000    IF VTR-RESOLVED(W-CHAIN-CURRENT-SUB) = SPACES                         
011100        SET W-OUTCOME-INVALID TO TRUE                                     
011200    ELSE                                                                  
011300        SET  W-OUTCOME-ALTERNATIVE TO TRUE                                
011400        MOVE VTR-RESOLVED(W-CHAIN-CURRENT-SUB)                            
011500                                TO W-CHAIN-RESULT-NAME.                   
0116004220-EXIT.                                                                
011700    EXIT.                                                                 
011800                                                                          
011900*    A cycle exists the moment the voter about to be stepped to           
012000*    is already somewhere earlier on this same chain -- self-             
012100*    delegation is the one-entry case of this same rule, since            
012200*    the voter's own row gets pushed onto the chain on the hop            
012300*    that delegates to himself, and the very next check lands             
012400*    back on that same row.                                               
0125004230-CHECK-FOR-CYCLE.                                                     
012600    MOVE SPACE TO W-CHAIN-OUTCOME.                                        
012700    PERFORM 4235-CYCLE-SCAN-STEP THRU 4235-EXIT                           
012800        VARYING W-SCAN-SUB FROM 1 BY 1                                    
012900          UNTIL W-SCAN-SUB > W-CHAIN-LENGTH.                              
0130004230-EXIT.                                                                
013100    EXIT.                                                                 
013200                                                                          
0133004235-CYCLE-SCAN-STEP.                                                     
013400    IF W-CHAIN-ENTRY(W-SCAN-SUB) = W-CHAIN-CURRENT-SUB                    
013500        SET W-OUTCOME-CYCLE TO TRUE.                                      
0136004235-EXIT.                                                                
013700    EXIT.                                                                 
013800                                                                          
013900*    Records the current voter on the chain, then moves the               
014000*    walk on to whichever voter he delegated to -- registering            
014100*    that delegate-to voter along the way if this is the first            
014200*    time anything has pointed at him.                                    
0143004240-PUSH-AND-ADVANCE.                                                    
014400    ADD  1 TO W-CHAIN-LENGTH.                                             
014500    MOVE W-CHAIN-CURRENT-SUB                                              
014600                    TO W-CHAIN-ENTRY(W-CHAIN-LENGTH).                     
014700    MOVE VTR-CHOICE-NAME(W-CHAIN-CURRENT-SUB)                             
014800                    TO W-LOOKUP-NAME.                                     
014900    PERFORM 2200-FIND-OR-ADD-VOTER THRU 2200-EXIT.                        
015000    MOVE W-LOOKUP-SUB TO W-CHAIN-CURRENT-SUB.                             
0151004240-EXIT.                                                                
015200    EXIT.                                                                 
015300                                                                          
015400*    Stamps the chain's final outcome onto one voter stepped              
015500*    through along the way -- called once per entry in                    
015600*    W-CHAIN-ENTRY by the VARYING loop back in 4200-WALK-CHAIN.           
0157004290-APPLY-CHAIN-OUTCOME.                                                 
015800    MOVE W-CHAIN-ENTRY(W-SCAN-SUB) TO W-APPLY-SUB.                        
015900    PERFORM 4292-APPLY-OUTCOME-TO-SUB THRU 4292-EXIT.                     
0160004290-EXIT.                                                                
016100    EXIT.                                                                 
016200                                                                          
016300*    The common stamp: an alternative outcome fills in                    
016400*    VTR-RESOLVED with the chain's answer, anything else                  
016500*    (invalid or cycle) leaves it blank -- either way the voter           
016600*    is marked resolved so no later walk revisits him this pass.          
0167004292-APPLY-OUTCOME-TO-SUB.                                                
016800    IF W-OUTCOME-ALTERNATIVE                                              
016900        MOVE W-CHAIN-RESULT-NAME TO VTR-RESOLVED(W-APPLY-SUB)             
017000    ELSE                                                                  
017100        MOVE SPACES TO VTR-RESOLVED(W-APPLY-SUB).                         
017200    SET VTR-IS-RESOLVED(W-APPLY-SUB) TO TRUE.                             
0173004292-EXIT.                                                                
017400    EXIT.                                                                 
017500                                                                          
017600*    The voter the walk started from is not in W-CHAIN-ENTRY              
017700*    (only voters delegated *to* are pushed there), so he gets            
017800*    the same stamp applied to him separately here.                       
0179004295-APPLY-TO-START-VOTER.                                                
018000    MOVE W-VOTER-SUB TO W-APPLY-SUB.                                      
018100    PERFORM 4292-APPLY-OUTCOME-TO-SUB THRU 4292-EXIT.                     
0182004295-EXIT.                                                                
018300    EXIT.                                                                 
