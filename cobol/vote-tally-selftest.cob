000100IDENTIFICATION DIVISION.                                                  
000200PROGRAM-ID. VOTE-TALLY-SELFTEST.                                          
000300AUTHOR. J F WHITNEY.                                                      
000400INSTALLATION. DATA PROCESSING - CENTRAL ELECTIONS OFFICE.                 
000500DATE-WRITTEN. 10/02/1995.                                                 
000600DATE-COMPILED.                                                            
000700SECURITY. CONFIDENTIAL - PROGRAMMER REGRESSION DECK.                      
000800*--------------------------------------------------------------           
000900*  CHANGE LOG                                                             
001000*  10/02/95  JFW  ORIGINAL - REGRESSION DECK FOR THE DELEGATION-          
001100*                 CHAIN WALK IN PL-CHOICE-RESOLVER.CBL.  WRITTEN          
001200*                 AFTER THE GRAD STUDENT SENATE JOB (CR-0803)             
001300*                 ABENDED ON A LONG CHAIN.  RUNS THE SAME TABLE-          
001400*                 DRIVEN WALK THE BATCH JOB USES, WITHOUT A               
001500*                 COMMAND-FILE.                                           
001600*  01/06/99  CAL  Y2K-0031 - REVIEWED FOR YEAR-2000 READINESS.            
001700*                 NO DATE FIELDS IN THIS PROGRAM.  NO CHANGE              
001800*                 REQUIRED.  SIGNED OFF PER MEMO DPO-99-014.              
001900*  05/30/01  JFW  CR-1066 - ADDED A SCENARIO FOR THE CASE WHERE A         
002000*                 DELEGATE'S OWN PICK ARRIVES AFTER THE BALLOT            
002100*                 THAT NAMED HIM, TO PROVE THE RESOLVER ONLY              
002200*                 LOOKS AT FINAL BALLOT STATE.                            
002300*  08/14/04  CAL  HD-1140 - ADDED THE VERBOSE SWITCH SO A RUN CAN         
002400*                 BE STEPPED THROUGH ASSERTION BY ASSERTION WHEN          
002500*                 ONE FAILS.                                              
002600*--------------------------------------------------------------           
002700ENVIRONMENT DIVISION.                                                     
002800CONFIGURATION SECTION.                                                    
002900SPECIAL-NAMES.                                                            
003000    C01 IS TOP-OF-FORM                                                    
003100    CLASS W-DIGIT-CLASS IS "0" THRU "9"                                   
003200    UPSI-1 ON  STATUS IS W-VERBOSE-REQUESTED                              
003300    UPSI-1 OFF STATUS IS W-VERBOSE-NOT-REQUESTED.                         
003400                                                                          
003500DATA DIVISION.                                                            
003600WORKING-STORAGE SECTION.                                                  
003700                                                                          
003800*    ----  FIELDS SHARED WITH THE PRODUCTION COPY LIBRARIES  ----         
00390001  W-PARSED-COMMAND.                                                     
004000    05  CMD-VOTER                  PIC X(20).                             
004100    05  CMD-ACTION                 PIC X(08).                             
004200    05  CMD-CHOICE                 PIC X(20).                             
004300    05  FILLER                     PIC X(12).                             
004400                                                                          
00450001  W-COMMAND-VALID-SW            PIC X(01).                              
004600    88  CMD-COMMAND-IS-VALID           VALUE "V".                         
004700    88  CMD-COMMAND-IS-INVALID         VALUE "I".                         
004800                                                                          
00490077  W-VOTER-COUNT                 PIC S9(04) COMP.                        
00500077  W-ALT-COUNT                   PIC S9(04) COMP.                        
00510077  W-INVALID-COUNT               PIC S9(07) COMP.                        
00520077  W-VOTER-SUB                   PIC S9(04) COMP.                        
00530077  W-SCAN-SUB                    PIC S9(04) COMP.                        
00540077  W-SCAN-ALT-SUB                PIC S9(04) COMP.                        
00550077  W-LOOKUP-SUB                  PIC S9(04) COMP.                        
00560077  W-LOOKUP-ALT-SUB              PIC S9(04) COMP.                        
00570077  W-APPLY-SUB                   PIC S9(04) COMP.                        
00580077  W-CHAIN-CURRENT-SUB           PIC S9(04) COMP.                        
00590077  W-CHAIN-LENGTH                PIC S9(04) COMP.                        
00600077  W-LOOKUP-NAME                 PIC X(20).                              
006100                                                                          
00620001  W-VOTER-TABLE.                                                        
006300    05  VTR-TABLE-ENTRY OCCURS 1100 TIMES.                                
006400        10  VTR-NAME                   PIC X(20).                         
006500        10  VTR-CHOICE-KIND-SW         PIC X(01).                         
006600            88  VTR-KIND-NONE              VALUE "N".                     
006700            88  VTR-KIND-ALTERNATIVE        VALUE "A".                    
006800            88  VTR-KIND-VOTER              VALUE "V".                    
006900        10  VTR-CHOICE-NAME            PIC X(20).                         
007000        10  VTR-RESOLVED               PIC X(20).                         
007100        10  VTR-RESOLVED-YET-SW        PIC X(01).                         
007200            88  VTR-IS-RESOLVED            VALUE "Y".                     
007300            88  VTR-NOT-RESOLVED-YET       VALUE "N".                     
007400        10  FILLER                     PIC X(18).                         
007500                                                                          
00760001  W-ALTERNATIVE-TABLE.                                                  
007700    05  ALT-TABLE-ENTRY OCCURS 1100 TIMES.                                
007800        10  ALT-NAME                   PIC X(20).                         
007900        10  ALT-COUNT                  PIC S9(07) COMP.                   
008000        10  FILLER                     PIC X(10).                         
008100                                                                          
00820001  W-CHAIN-WORK-AREA.                                                    
008300    05  W-CHAIN-ENTRY OCCURS 1100 TIMES PIC S9(04) COMP.                  
008400    05  FILLER                         PIC X(04).                         
008500                                                                          
00860001  W-CHAIN-STATUS-AREA.                                                  
008700    05  W-CHAIN-STATUS                PIC X(01).                          
008800        88  W-CHAIN-RUNNING               VALUE "R".                      
008900        88  W-CHAIN-STOPPED               VALUE "S".                      
009000    05  W-CHAIN-OUTCOME                PIC X(01).                         
009100        88  W-OUTCOME-ALTERNATIVE          VALUE "A".                     
009200        88  W-OUTCOME-INVALID              VALUE "I".                     
009300        88  W-OUTCOME-CYCLE                VALUE "C".                     
009400    05  W-CHAIN-RESULT-NAME            PIC X(20).                         
009500    05  FILLER                          PIC X(10).                        
009600                                                                          
009700*    ----  CHAIN-NAME BUILDER FOR THE 1000-VOTER SCENARIO  ----           
00980001  W-CHAIN-SUFFIX-NUM             PIC 9(04).                             
00990001  W-CHAIN-SUFFIX-TEXT REDEFINES W-CHAIN-SUFFIX-NUM                      
010000                                     PIC X(04).                           
010100                                                                          
01020001  W-NAME-SCAN-AREA               PIC X(20).                             
01030001  W-NAME-SCAN-TABLE REDEFINES W-NAME-SCAN-AREA.                         
010400    05  W-NAME-SCAN-CHAR OCCURS 20 TIMES PIC X.                           
010500                                                                          
01060077  W-CHAIN-BUILD-SUB              PIC S9(04) COMP.                       
01070077  W-CHAIN-NEXT-NAME              PIC X(20).                             
010800                                                                          
01090001  W-CHAIN-VOTER-NAME              PIC X(20).                            
01100001  W-CHAIN-VOTER-SCAN REDEFINES W-CHAIN-VOTER-NAME.                      
011100    05  W-CHAIN-VOTER-CHAR OCCURS 20 TIMES PIC X.                         
011200                                                                          
011300*    ----  ASSERTION BOOKKEEPING  ----                                    
01140001  W-TEST-TOTALS.                                                        
011500    05  W-TEST-COUNT                  PIC S9(04) COMP.                    
011600    05  W-FAIL-COUNT                  PIC S9(04) COMP.                    
011700    05  FILLER                         PIC X(04).                         
011800                                                                          
01190077  W-ASSERT-VOTER-NAME             PIC X(20).                            
01200077  W-ASSERT-EXPECTED               PIC X(20).                            
012100                                                                          
012200PROCEDURE DIVISION.                                                       
012300                                                                          
012400*    This deck never opens COMMAND-FILE at all -- every scenario          
012500*    below files its own ballots straight into W-VOTER-TABLE by           
012600*    calling 2000-DISPATCH-COMMAND directly, the same paragraph           
012700*    the production batch calls once per COMMAND-FILE line.  The          
012800*    fixed sequence below is what matters: every scenario's               
012900*    ballots are filed first, the resolver and tally are run              
013000*    exactly once over the whole table, and only then are the             
013100*    assertions checked -- this mirrors the one-pass shape of             
013200*    the production job, so a resolver bug that only shows up             
013300*    after every voter has been registered is still caught here.          
0134000100-RUN-REGRESSION-DECK.                                                 
013500    MOVE ZERO TO W-VOTER-COUNT.                                           
013600    MOVE ZERO TO W-ALT-COUNT.                                             
013700    MOVE ZERO TO W-TEST-COUNT.                                            
013800    MOVE ZERO TO W-FAIL-COUNT.                                            
013900                                                                          
014000*    Five scenarios, each filing whatever ballots it needs to             
014100*    set up one resolver behavior worth proving out.                      
014200    PERFORM 9100-BUILD-PLAIN-CHAIN        THRU 9100-EXIT.                 
014300    PERFORM 9200-BUILD-SELF-CYCLE         THRU 9200-EXIT.                 
014400    PERFORM 9300-BUILD-TWO-VOTER-CYCLE    THRU 9300-EXIT.                 
014500    PERFORM 9400-BUILD-LONG-CHAIN         THRU 9400-EXIT.                 
014600    PERFORM 9500-BUILD-LATE-PICK-CASE     THRU 9500-EXIT.                 
014700                                                                          
014800*    One resolve and one tally over every voter filed above,              
014900*    exactly as VOTE-TALLY-BATCH itself calls them.                       
015000    PERFORM 4000-RESOLVE-ALL-VOTERS THRU 4000-EXIT.                       
015100    PERFORM 5000-TALLY-ALL-VOTERS  THRU 5000-EXIT.                        
015200                                                                          
015300*    Checking runs after both the resolve and the tally, never            
015400*    interleaved scenario-by-scenario -- a bug where an earlier           
015500*    scenario's voters interfere with a later one's resolution            
015600*    would otherwise go unnoticed.                                        
015700    PERFORM 9600-CHECK-PLAIN-CHAIN        THRU 9600-EXIT.                 
015800    PERFORM 9700-CHECK-CYCLES             THRU 9700-EXIT.                 
015900    PERFORM 9800-CHECK-LONG-CHAIN         THRU 9800-EXIT.                 
016000    PERFORM 9900-CHECK-LATE-PICK-CASE     THRU 9900-EXIT.                 
016100                                                                          
016200*    One summary line regardless of UPSI-1 -- the verbose switch          
016300*    only controls whether passing assertions also get their own          
016400*    DISPLAY line; the final count always prints.                         
016500    DISPLAY "VOTE-TALLY-SELFTEST - " W-TEST-COUNT                         
016600            " ASSERTIONS, " W-FAIL-COUNT " FAILED".                       
016700    STOP RUN.                                                             
0168000100-EXIT.                                                                
016900    EXIT.                                                                 
017000                                                                          
017100*    ----  SCENARIO 1 - A PLAIN TWO-HOP CHAIN  ----                       
017200*    SC1-VOTER-A delegates to SC1-VOTER-B, who picks Apple                
017300*    directly.  Proves the ordinary one-hop case: the delegator           
017400*    ends up credited to whatever the delegate himself resolved           
017500*    to, not left pointing at the delegate's name.                        
0176009100-BUILD-PLAIN-CHAIN.                                                   
017700    MOVE "SC1-VOTER-A"  TO CMD-VOTER.                                     
017800    MOVE "delegate"     TO CMD-ACTION.                                    
017900    MOVE "SC1-VOTER-B"  TO CMD-CHOICE.                                    
018000    PERFORM 2000-DISPATCH-COMMAND THRU 2000-EXIT.                         
018100                                                                          
018200    MOVE "SC1-VOTER-B"  TO CMD-VOTER.                                     
018300    MOVE "pick"         TO CMD-ACTION.                                    
018400    MOVE "Apple"        TO CMD-CHOICE.                                    
018500    PERFORM 2000-DISPATCH-COMMAND THRU 2000-EXIT.                         
0186009100-EXIT.                                                                
018700    EXIT.                                                                 
018800                                                                          
018900*    ----  SCENARIO 2 - A VOTER WHO DELEGATES TO HIMSELF  ----            
019000*    SC2-VOTER-C names himself as his own delegate -- the                 
019100*    one-entry case of the general cycle rule CHOICE-RESOLVER             
019200*    checks for.  BUSINESS RULE: a self-delegation resolves to            
019300*    nothing, the same as any longer cycle.                               
0194009200-BUILD-SELF-CYCLE.                                                    
019500    MOVE "SC2-VOTER-C"  TO CMD-VOTER.                                     
019600    MOVE "delegate"     TO CMD-ACTION.                                    
019700    MOVE "SC2-VOTER-C"  TO CMD-CHOICE.                                    
019800    PERFORM 2000-DISPATCH-COMMAND THRU 2000-EXIT.                         
0199009200-EXIT.                                                                
020000    EXIT.                                                                 
020100                                                                          
020200*    ----  SCENARIO 3 - TWO VOTERS DELEGATING TO EACH OTHER  ----         
020300*    SC3-VOTER-D and SC3-VOTER-E delegate to one another,                 
020400*    neither ever casting a direct pick -- a two-entry cycle,             
020500*    proving the cycle check catches loops longer than the                
020600*    self-delegation case in Scenario 2 as well.                          
0207009300-BUILD-TWO-VOTER-CYCLE.                                               
020800    MOVE "SC3-VOTER-D"  TO CMD-VOTER.                                     
020900    MOVE "delegate"     TO CMD-ACTION.                                    
021000    MOVE "SC3-VOTER-E"  TO CMD-CHOICE.                                    
021100    PERFORM 2000-DISPATCH-COMMAND THRU 2000-EXIT.                         
021200                                                                          
021300    MOVE "SC3-VOTER-E"  TO CMD-VOTER.                                     
021400    MOVE "delegate"     TO CMD-ACTION.                                    
021500    MOVE "SC3-VOTER-D"  TO CMD-CHOICE.                                    
021600    PERFORM 2000-DISPATCH-COMMAND THRU 2000-EXIT.                         
0217009300-EXIT.                                                                
021800    EXIT.                                                                 
021900                                                                          
022000*    ----  SCENARIO 4 - A 1,000-VOTER DELEGATION CHAIN  ----              
022100*    This is the scenario written directly against the CR-0803            
022200*    incident: a chain a thousand voters long, each delegating            
022300*    to the next, with the far end picking an alternative.                
022400*    Proves the table-driven walk in CHOICE-RESOLVER settles a            
022500*    chain this long without recursing -- the original abend was          
022600*    a recursive walk running out of stack on a chain this size.          
0227009400-BUILD-LONG-CHAIN.                                                    
022800    MOVE 1 TO W-CHAIN-BUILD-SUB.                                          
022900    PERFORM 9410-BUILD-ONE-LINK THRU 9410-EXIT                            
023000        VARYING W-CHAIN-BUILD-SUB FROM 1 BY 1                             
023100          UNTIL W-CHAIN-BUILD-SUB > 999.                                  
023200                                                                          
023300*    The 1,000th and last voter in the chain is the one who               
023400*    actually picks, closing off the 999 delegation links built           
023500*    by the loop above.                                                   
023600    MOVE 1000 TO W-CHAIN-SUFFIX-NUM.                                      
023700    STRING "SC4-CHAIN-" W-CHAIN-SUFFIX-TEXT                               
023800        DELIMITED BY SIZE INTO CMD-VOTER.                                 
023900    MOVE "pick"           TO CMD-ACTION.                                  
024000    MOVE "BigChainPick"   TO CMD-CHOICE.                                  
024100    PERFORM 2000-DISPATCH-COMMAND THRU 2000-EXIT.                         
0242009400-EXIT.                                                                
024300    EXIT.                                                                 
024400                                                                          
024500*    One link of the 999-link chain: voter N delegates to voter           
024600*    N+1.  W-CHAIN-SUFFIX-NUM/TEXT turns the numeric subscript            
024700*    into the four-digit name suffix ("0001", "0002", ...) by way         
024800*    of the REDEFINES declared for it above -- the same trick             
024900*    used wherever this program needs a numeric value read back           
025000*    out as its printable digits.                                         
0251009410-BUILD-ONE-LINK.                                                      
025200    MOVE W-CHAIN-BUILD-SUB TO W-CHAIN-SUFFIX-NUM.                         
025300    PERFORM 9420-CHECK-SUFFIX-DIGITS THRU 9420-EXIT.                      
025400    STRING "SC4-CHAIN-" W-CHAIN-SUFFIX-TEXT                               
025500        DELIMITED BY SIZE INTO W-CHAIN-VOTER-NAME.                        
025600    PERFORM 9415-CHECK-VOTER-NAME THRU 9415-EXIT.                         
025700                                                                          
025800    ADD  1 TO W-CHAIN-BUILD-SUB GIVING W-CHAIN-SUFFIX-NUM.                
025900    STRING "SC4-CHAIN-" W-CHAIN-SUFFIX-TEXT                               
026000        DELIMITED BY SIZE INTO W-CHAIN-NEXT-NAME.                         
026100                                                                          
026200    MOVE W-CHAIN-VOTER-NAME TO CMD-VOTER.                                 
026300    MOVE "delegate"          TO CMD-ACTION.                               
026400    MOVE W-CHAIN-NEXT-NAME  TO CMD-CHOICE.                                
026500    PERFORM 2000-DISPATCH-COMMAND THRU 2000-EXIT.                         
0266009410-EXIT.                                                                
026700    EXIT.                                                                 
026800                                                                          
026900*    A self-check on the chain builder itself, not on the                 
027000*    resolver under test -- catches a typo in the literal                 
027100*    "SC4-CHAIN-" prefix or a suffix that failed to format,               
027200*    either of which would otherwise silently produce a chain             
027300*    shorter or different than the scenario intends.                      
0274009415-CHECK-VOTER-NAME.                                                    
027500    IF W-CHAIN-VOTER-CHAR(1) IS W-DIGIT-CLASS                             
027600       OR W-CHAIN-VOTER-CHAR(1) = SPACE                                   
027700        DISPLAY "SELFTEST INTERNAL ERROR - BAD CHAIN NAME".               
0278009415-EXIT.                                                                
027900    EXIT.                                                                 
028000                                                                          
028100*    Same self-check idea applied to the numeric suffix alone --          
028200*    PIC 9(04) always edits to four digit characters, but this            
028300*    confirms the REDEFINES is lining up the way the builder              
028400*    paragraphs above assume it does.                                     
0285009420-CHECK-SUFFIX-DIGITS.                                                 
028600    MOVE W-CHAIN-SUFFIX-TEXT TO W-NAME-SCAN-AREA.                         
028700    IF W-NAME-SCAN-CHAR(1) IS NOT W-DIGIT-CLASS                           
028800        DISPLAY "SELFTEST INTERNAL ERROR - BAD SUFFIX DIGIT".             
0289009420-EXIT.                                                                
029000    EXIT.                                                                 
029100                                                                          
029200*    ----  SCENARIO 5 - DELEGATE WHOSE OWN PICK ARRIVES LATE  ----        
029300*    SC5-VOTER-F delegates to SC5-VOTER-G, SC5-VOTER-G first              
029400*    delegates back to SC5-VOTER-F (which would be a cycle if it          
029500*    stood), and only then does SC5-VOTER-G cast a direct pick            
029600*    that replaces that delegation.  BUSINESS RULE: only a                
029700*    voter's final, most recent ballot counts, so by the time             
029800*    CHOICE-RESOLVER runs there is no cycle here at all -- both           
029900*    voters resolve cleanly to SC5-VOTER-G's eventual pick.               
0300009500-BUILD-LATE-PICK-CASE.                                                
030100    MOVE "SC5-VOTER-F"  TO CMD-VOTER.                                     
030200    MOVE "delegate"     TO CMD-ACTION.                                    
030300    MOVE "SC5-VOTER-G"  TO CMD-CHOICE.                                    
030400    PERFORM 2000-DISPATCH-COMMAND THRU 2000-EXIT.                         
030500                                                                          
030600    MOVE "SC5-VOTER-G"  TO CMD-VOTER.                                     
030700    MOVE "delegate"     TO CMD-ACTION.                                    
030800    MOVE "SC5-VOTER-F"  TO CMD-CHOICE.                                    
030900    PERFORM 2000-DISPATCH-COMMAND THRU 2000-EXIT.                         
031000                                                                          
031100    MOVE "SC5-VOTER-G"  TO CMD-VOTER.                                     
031200    MOVE "pick"         TO CMD-ACTION.                                    
031300    MOVE "Cherry"       TO CMD-CHOICE.                                    
031400    PERFORM 2000-DISPATCH-COMMAND THRU 2000-EXIT.                         
0315009500-EXIT.                                                                
031600    EXIT.                                                                 
031700                                                                          
031800*    ----  ASSERTIONS  ----                                               
031900*    Scenario 1: both voters on the chain must land on Apple --           
032000*    the delegator as well as the voter who picked it directly.           
0321009600-CHECK-PLAIN-CHAIN.                                                   
032200    MOVE "SC1-VOTER-A"  TO W-ASSERT-VOTER-NAME.                           
032300    MOVE "Apple"        TO W-ASSERT-EXPECTED.                             
032400    PERFORM 9990-ASSERT-RESOLVED THRU 9990-EXIT.                          
032500                                                                          
032600    MOVE "SC1-VOTER-B"  TO W-ASSERT-VOTER-NAME.                           
032700    MOVE "Apple"        TO W-ASSERT-EXPECTED.                             
032800    PERFORM 9990-ASSERT-RESOLVED THRU 9990-EXIT.                          
0329009600-EXIT.                                                                
033000    EXIT.                                                                 
033100                                                                          
033200*    Scenarios 2 and 3: every voter caught in a cycle, whether a          
033300*    self-delegation or a two-voter loop, must resolve to spaces          
033400*    -- a blank VTR-RESOLVED is what TALLY-ENGINE reads as an             
033500*    invalid vote, so this is also proving the invalid-vote path          
033600*    end to end, not just the resolver's internal flag.                   
0337009700-CHECK-CYCLES.                                                        
033800    MOVE "SC2-VOTER-C"  TO W-ASSERT-VOTER-NAME.                           
033900    MOVE SPACES         TO W-ASSERT-EXPECTED.                             
034000    PERFORM 9990-ASSERT-RESOLVED THRU 9990-EXIT.                          
034100                                                                          
034200    MOVE "SC3-VOTER-D"  TO W-ASSERT-VOTER-NAME.                           
034300    MOVE SPACES         TO W-ASSERT-EXPECTED.                             
034400    PERFORM 9990-ASSERT-RESOLVED THRU 9990-EXIT.                          
034500                                                                          
034600    MOVE "SC3-VOTER-E"  TO W-ASSERT-VOTER-NAME.                           
034700    MOVE SPACES         TO W-ASSERT-EXPECTED.                             
034800    PERFORM 9990-ASSERT-RESOLVED THRU 9990-EXIT.                          
0349009700-EXIT.                                                                
035000    EXIT.                                                                 
035100                                                                          
035200*    Scenario 4: only two points of the 1,000-voter chain are             
035300*    checked directly -- the first link and the 500th, midway             
035400*    down -- rather than all 1,000.  Checking the first proves            
035500*    the chain starts resolving correctly at all; checking one            
035600*    deep in the middle proves the walk actually traverses the            
035700*    whole length instead of stopping short on some fixed early           
035800*    bound.  A full 1,000-assertion check would prove no more.            
0359009800-CHECK-LONG-CHAIN.                                                    
036000    MOVE "SC4-CHAIN-0001" TO W-ASSERT-VOTER-NAME.                         
036100    MOVE "BigChainPick"   TO W-ASSERT-EXPECTED.                           
036200    PERFORM 9990-ASSERT-RESOLVED THRU 9990-EXIT.                          
036300                                                                          
036400    MOVE "SC4-CHAIN-0500" TO W-ASSERT-VOTER-NAME.                         
036500    MOVE "BigChainPick"   TO W-ASSERT-EXPECTED.                           
036600    PERFORM 9990-ASSERT-RESOLVED THRU 9990-EXIT.                          
0367009800-EXIT.                                                                
036800    EXIT.                                                                 
036900                                                                          
037000*    Scenario 5: both voters resolve to Cherry, not to spaces --          
037100*    proving the late-arriving direct pick broke what would               
037200*    otherwise have been a two-voter cycle identical in shape to          
037300*    Scenario 3's.                                                        
0374009900-CHECK-LATE-PICK-CASE.                                                
037500    MOVE "SC5-VOTER-F"  TO W-ASSERT-VOTER-NAME.                           
037600    MOVE "Cherry"       TO W-ASSERT-EXPECTED.                             
037700    PERFORM 9990-ASSERT-RESOLVED THRU 9990-EXIT.                          
037800                                                                          
037900    MOVE "SC5-VOTER-G"  TO W-ASSERT-VOTER-NAME.                           
038000    MOVE "Cherry"       TO W-ASSERT-EXPECTED.                             
038100    PERFORM 9990-ASSERT-RESOLVED THRU 9990-EXIT.                          
0382009900-EXIT.                                                                
038300    EXIT.                                                                 
038400                                                                          
038500*    The one assertion paragraph every CHECK- paragraph above             
038600*    calls.  W-ASSERT-VOTER-NAME is looked up through the same            
038700*    2200-FIND-OR-ADD-VOTER paragraph VOTE-REGISTER itself uses           
038800*    -- every name asserted on was already filed by one of the            
038900*    BUILD- paragraphs, so this never actually adds a new row,            
039000*    it only ever finds the existing one and returns its                  
039100*    subscript.  A mismatch fails loud (always) or a match                
039200*    passes quiet unless UPSI-1 is on, in which case every single         
039300*    passing assertion gets its own line too.                             
0394009990-ASSERT-RESOLVED.                                                     
039500    ADD  1 TO W-TEST-COUNT.                                               
039600    MOVE W-ASSERT-VOTER-NAME TO W-LOOKUP-NAME.                            
039700    PERFORM 2200-FIND-OR-ADD-VOTER THRU 2200-EXIT.                        
039800    IF VTR-RESOLVED(W-LOOKUP-SUB) = W-ASSERT-EXPECTED                     
039900        IF W-VERBOSE-REQUESTED                                            
040000            DISPLAY "PASS - " W-ASSERT-VOTER-NAME                         
040100        ELSE                                                              
040200            NEXT SENTENCE                                                 
040300    ELSE                                                                  
040400        ADD 1 TO W-FAIL-COUNT                                             
040500        DISPLAY "FAIL - " W-ASSERT-VOTER-NAME " EXPECTED ["               
040600                W-ASSERT-EXPECTED "] GOT ["                               
040700                VTR-RESOLVED(W-LOOKUP-SUB) "]".                           
0408009990-EXIT.                                                                
040900    EXIT.                                                                 
041000                                                                          
041100*    COMMAND-PARSER is not COPY'd in here -- every ballot this            
041200*    deck files is built directly into W-PARSED-COMMAND by the            
041300*    BUILD- paragraphs above, bypassing COMMAND-FILE and the              
041400*    parser entirely, so only the three units downstream of               
041500*    parsing are needed.                                                  
041600    COPY "PL-VOTE-REGISTER.CBL".                                          
041700    COPY "PL-CHOICE-RESOLVER.CBL".                                        
041800    COPY "PL-TALLY-ENGINE.CBL".                                           
