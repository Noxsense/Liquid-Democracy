000100*--------------------------------------------------------------           
000200*  FDLOG.CBL                                                              
000300*  FD and record for LOG-FILE, the skipped-command warnings               
000400*  (the source program's error stream).                                   
000500*--------------------------------------------------------------           
000600    FD  LOG-FILE                                                          
000700        LABEL RECORDS ARE OMITTED.                                        
000800                                                                          
000900    01  LOG-PRINT-RECORD             PIC X(132).                          
