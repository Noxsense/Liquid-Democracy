000100*--------------------------------------------------------------           
000200*  FDCMD.CBL                                                              
000300*  FD and record for COMMAND-FILE, the raw ballot-command                 
000400*  input.  One line per ballot command:                                   
000500*       <voter> <action> <choice>                                         
000600*  Reading stops at the first blank line in the file, the same            
000700*  as end of file.                                                        
000800*--------------------------------------------------------------           
000900    FD  COMMAND-FILE                                                      
001000        LABEL RECORDS ARE OMITTED.                                        
001100                                                                          
001200    01  CMD-LINE-RECORD              PIC X(80).                           
001300                                                                          
001400*    Character-table view of the same record, used by the                 
001500*    parser to test for an all-blank (stop-processing) line               
001600*    without relying on one 80-byte group compare alone.                  
001700    01  CMD-LINE-SCAN REDEFINES CMD-LINE-RECORD.                          
001800        05  CMD-LINE-CHARACTER       PIC X OCCURS 80 TIMES.               
