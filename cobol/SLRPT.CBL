000100*--------------------------------------------------------------           
000200*  SLRPT.CBL  --  FILE-CONTROL entry for REPORT-FILE.                     
000300*--------------------------------------------------------------           
000400    SELECT REPORT-FILE ASSIGN TO "RPTFILE"                                
000500           ORGANIZATION IS LINE SEQUENTIAL                                
000600           FILE STATUS  IS W-RPT-FILE-STATUS.                             
