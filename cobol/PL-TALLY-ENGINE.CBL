000100*--------------------------------------------------------------           
000200*  PL-TALLY-ENGINE.CBL                                                    
000300*  Unit: TALLY-ENGINE.  Walks the now-resolved W-VOTER-TABLE              
000400*  and credits each voter's vote to the alternative it finally            
000500*  resolved to, or to the invalid count when it did not resolve           
000600*  to any alternative at all.                                             
000700*--------------------------------------------------------------           
000800*  Every vote carries a weight of exactly one, whether the                
000900*  ballot is a direct pick or arrived by way of a long chain of           
001000*  delegations -- the chain moves the vote, it never multiplies           
001100*  it.  By the time this unit runs, CHOICE-RESOLVER has already           
001200*  settled every voter's VTR-RESOLVED field one way or the                
001300*  other, so there is no chain-walking left to do here; this              
001400*  paragraph is a single pass over the registry, counting.                
0015005000-TALLY-ALL-VOTERS.                                                    
001600*    Start the invalid-vote counter fresh each run -- a rerun             
001700*    in the same job step must not carry over a prior count.              
001800    MOVE ZERO TO W-INVALID-COUNT.                                         
001900    PERFORM 5100-TALLY-ONE-VOTER THRU 5100-EXIT                           
002000        VARYING W-VOTER-SUB FROM 1 BY 1                                   
002100          UNTIL W-VOTER-SUB > W-VOTER-COUNT.                              
0022005000-EXIT.                                                                
002300    EXIT.                                                                 
002400                                                                          
002500*    A blank VTR-RESOLVED means the resolver could not land this          
002600*    voter on any alternative -- either the chain dead-ended on           
002700*    a voter with no ballot of his own, or it looped back on              
002800*    itself.  Either way the voter adds one to the invalid total          
002900*    and no alternative's count moves.  Otherwise the voter's             
003000*    effective alternative is looked up in the registry (adding           
003100*    it if this is the first vote it has ever received) and its           
003200*    count is bumped by the one vote this voter is worth.                 
0033005100-TALLY-ONE-VOTER.                                                     
003400    IF VTR-RESOLVED(W-VOTER-SUB) = SPACES                                 
003500        ADD 1 TO W-INVALID-COUNT                                          
003600    ELSE                                                                  
003700        MOVE VTR-RESOLVED(W-VOTER-SUB) TO W-LOOKUP-NAME                   
003800        PERFORM 2300-FIND-OR-ADD-ALTERNATIVE THRU 2300-EXIT               
003900        ADD 1 TO ALT-COUNT(W-LOOKUP-ALT-SUB).                             
0040005100-EXIT.                                                                
004100    EXIT.                                                                 
