000100*--------------------------------------------------------------           
000200*  SLCMD.CBL  --  FILE-CONTROL entry for COMMAND-FILE.                    
000300*--------------------------------------------------------------           
000400    SELECT COMMAND-FILE ASSIGN TO "CMDFILE"                               
000500           ORGANIZATION IS LINE SEQUENTIAL                                
000600           FILE STATUS  IS W-CMD-FILE-STATUS.                             
