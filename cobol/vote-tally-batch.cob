000100IDENTIFICATION DIVISION.                                                  
000200PROGRAM-ID. VOTE-TALLY-BATCH.                                             
000300AUTHOR. R K OSEI.                                                         
000400INSTALLATION. DATA PROCESSING - CENTRAL ELECTIONS OFFICE.                 
000500DATE-WRITTEN. 04/17/1986.                                                 
000600DATE-COMPILED.                                                            
000700SECURITY. CONFIDENTIAL - BALLOT COUNT DATA - DO NOT DISTRIBUTE.           
000800*--------------------------------------------------------------           
000900*  CHANGE LOG                                                             
001000*  04/17/86  RKO  ORIGINAL - RUNS THE OPEN-BALLOT TALLY FOR THE           
001100*                 SPRING MEMBERSHIP VOTE, ONE COMMAND-FILE LINE           
001200*                 PER BALLOT ACTION.                                      
001300*  11/02/87  RKO  CR-0214 - ADDED DELEGATE-TO-A-VOTER BALLOTS,            
001400*                 NOT JUST DIRECT PICKS.                                  
001500*  06/19/89  TMS  CR-0402 - A LATER BALLOT BY THE SAME VOTER NOW          
001600*                 REPLACES THE EARLIER ONE IN FULL.                       
001700*  02/08/91  TMS  HD-0558 - BLANK LINES IN THE COMMAND FILE WERE          
001800*                 BEING LOGGED AS SKIPPED BALLOTS.  NOW IGNORED           
001900*                 SILENTLY.                                               
002000*  09/23/92  RKO  CR-0671 - DELEGATION CHAINS WALKED OUT TO THE           
002100*                 ALTERNATIVE THEY FINALLY LAND ON, NOT JUST ONE          
002200*                 HOP.                                                    
002300*  03/14/94  JFW  HD-0777 - SELF-DELEGATION AND LONGER LOOPS NOW          
002400*                 CAUGHT AND MARKED INVALID INSTEAD OF LOOPING            
002500*                 THE JOB.                                                
002600*  10/02/95  JFW  CR-0803 - SWITCHED THE CHAIN WALK OVER TO A             
002700*                 TABLE-DRIVEN LOOP.  A PRIOR RUN OF THIS PROGRAM         
002800*                 ABENDED ON A 1,400-VOTER CHAIN FROM THE GRAD            
002900*                 STUDENT SENATE ELECTION.                                
003000*  07/11/97  CAL  CR-0915 - REPORT NOW SORTS BY VOTE COUNT WITH           
003100*                 ALPHABETIC NAME AS THE TIEBREAKER.                      
003200*  01/06/99  CAL  Y2K-0031 - REVIEWED FOR YEAR-2000 READINESS.            
003300*                 PROGRAM CARRIES NO DATE FIELDS OF ITS OWN;              
003400*                 NO CHANGE REQUIRED.  SIGNED OFF PER MEMO                
003500*                 DPO-99-014.                                             
003600*  05/30/01  JFW  CR-1066 - ADDED THE OPEN-VOTES DETAIL LISTING,          
003700*                 TURNED ON BY RUN-CARD SWITCH UPSI-0.                    
003800*  08/14/04  CAL  HD-1140 - A VOTER NAMED ONLY AS A DELEGATION            
003900*                 TARGET WAS MISSING FROM THE OPEN-VOTES LISTING          
004000*                 WHEN NEVER GIVEN A BALLOT OF HIS OWN.  FIXED BY         
004100*                 REGISTERING HIM AS A VOTER AT DELEGATION TIME.          
004200*--------------------------------------------------------------           
004300ENVIRONMENT DIVISION.                                                     
004400CONFIGURATION SECTION.                                                    
004500SPECIAL-NAMES.                                                            
004600    C01 IS TOP-OF-FORM                                                    
004700    CLASS W-PRINTABLE-CLASS IS "!" THRU "~"                               
004800    UPSI-0 ON  STATUS IS W-OPEN-VOTES-REQUESTED                           
004900    UPSI-0 OFF STATUS IS W-OPEN-VOTES-NOT-REQUESTED.                      
005000                                                                          
005100INPUT-OUTPUT SECTION.                                                     
005200FILE-CONTROL.                                                             
005300    COPY "SLCMD.CBL".                                                     
005400    COPY "SLRPT.CBL".                                                     
005500    COPY "SLLOG.CBL".                                                     
005600                                                                          
005700DATA DIVISION.                                                            
005800FILE SECTION.                                                             
005900    COPY "FDCMD.CBL".                                                     
006000    COPY "FDRPT.CBL".                                                     
006100    COPY "FDLOG.CBL".                                                     
006200                                                                          
006300WORKING-STORAGE SECTION.                                                  
006400                                                                          
006500*    ----  PARSED COMMAND, BUILT BY THE COMMAND-PARSER  ----              
00660001  W-PARSED-COMMAND.                                                     
006700    05  CMD-VOTER                  PIC X(20).                             
006800    05  CMD-ACTION                 PIC X(08).                             
006900    05  CMD-CHOICE                 PIC X(20).                             
007000    05  FILLER                     PIC X(12).                             
007100                                                                          
00720001  W-COMMAND-VALID-SW            PIC X(01).                              
007300    88  CMD-COMMAND-IS-VALID           VALUE "V".                         
007400    88  CMD-COMMAND-IS-INVALID         VALUE "I".                         
007500                                                                          
00760001  W-TOKEN-WORK-AREA.                                                    
007700    05  W-TOK-1                   PIC X(20).                              
007800    05  W-TOK-2                   PIC X(20).                              
007900    05  W-TOK-3                   PIC X(20).                              
008000    05  FILLER                     PIC X(20).                             
008100                                                                          
008200*    ----  LOOP, SUBSCRIPT AND COUNT FIELDS  ----                         
00830077  W-VOTER-COUNT                 PIC S9(04) COMP.                        
00840077  W-ALT-COUNT                   PIC S9(04) COMP.                        
00850077  W-INVALID-COUNT               PIC S9(07) COMP.                        
00860077  W-VOTER-SUB                   PIC S9(04) COMP.                        
00870077  W-SCAN-SUB                    PIC S9(04) COMP.                        
00880077  W-SCAN-ALT-SUB                PIC S9(04) COMP.                        
00890077  W-LOOKUP-SUB                  PIC S9(04) COMP.                        
00900077  W-LOOKUP-ALT-SUB              PIC S9(04) COMP.                        
00910077  W-APPLY-SUB                   PIC S9(04) COMP.                        
00920077  W-CHAIN-CURRENT-SUB           PIC S9(04) COMP.                        
00930077  W-CHAIN-LENGTH                PIC S9(04) COMP.                        
00940077  W-SORT-PASS-SUB               PIC S9(04) COMP.                        
00950077  W-SORT-INNER-SUB              PIC S9(04) COMP.                        
00960077  W-SORT-SUB-1                  PIC S9(04) COMP.                        
00970077  W-SORT-SUB-2                  PIC S9(04) COMP.                        
00980077  W-LOOKUP-NAME                 PIC X(20).                              
00990077  W-LINE-LEN                    PIC S9(04) COMP.                        
01000077  W-QUOTE-CHAR                  PIC X(01) VALUE X"22".                  
010100                                                                          
010200*    ----  THE VOTER REGISTRY  ----                                       
01030001  W-VOTER-TABLE.                                                        
010400    05  VTR-TABLE-ENTRY OCCURS 1000 TIMES.                                
010500        10  VTR-NAME                   PIC X(20).                         
010600        10  VTR-CHOICE-KIND-SW         PIC X(01).                         
010700            88  VTR-KIND-NONE              VALUE "N".                     
010800            88  VTR-KIND-ALTERNATIVE        VALUE "A".                    
010900            88  VTR-KIND-VOTER              VALUE "V".                    
011000        10  VTR-CHOICE-NAME            PIC X(20).                         
011100        10  VTR-RESOLVED               PIC X(20).                         
011200        10  VTR-RESOLVED-YET-SW        PIC X(01).                         
011300            88  VTR-IS-RESOLVED            VALUE "Y".                     
011400            88  VTR-NOT-RESOLVED-YET       VALUE "N".                     
011500        10  FILLER                     PIC X(18).                         
011600                                                                          
011700*    ----  THE ALTERNATIVE REGISTRY  ----                                 
01180001  W-ALTERNATIVE-TABLE.                                                  
011900    05  ALT-TABLE-ENTRY OCCURS 1000 TIMES.                                
012000        10  ALT-NAME                   PIC X(20).                         
012100        10  ALT-COUNT                  PIC S9(07) COMP.                   
012200        10  FILLER                     PIC X(10).                         
012300                                                                          
01240001  W-ALT-SWAP-HOLD.                                                      
012500    05  W-ALT-SWAP-NAME               PIC X(20).                          
012600    05  W-ALT-SWAP-COUNT              PIC S9(07) COMP.                    
012700    05  FILLER                         PIC X(10).                         
012800                                                                          
012900*    ----  DELEGATION-CHAIN WALK WORK AREA  ----                          
01300001  W-CHAIN-WORK-AREA.                                                    
013100    05  W-CHAIN-ENTRY OCCURS 1000 TIMES PIC S9(04) COMP.                  
013200    05  FILLER                         PIC X(04).                         
013300                                                                          
01340001  W-CHAIN-STATUS-AREA.                                                  
013500    05  W-CHAIN-STATUS                PIC X(01).                          
013600        88  W-CHAIN-RUNNING               VALUE "R".                      
013700        88  W-CHAIN-STOPPED               VALUE "S".                      
013800    05  W-CHAIN-OUTCOME                PIC X(01).                         
013900        88  W-OUTCOME-ALTERNATIVE          VALUE "A".                     
014000        88  W-OUTCOME-INVALID              VALUE "I".                     
014100        88  W-OUTCOME-CYCLE                VALUE "C".                     
014200    05  W-CHAIN-RESULT-NAME            PIC X(20).                         
014300    05  FILLER                          PIC X(10).                        
014400                                                                          
014500*    ----  REPORT-WRITER SORT WORK AREA  ----                             
01460001  W-SWAP-SWITCH.                                                        
014700    05  W-SWAP-NEEDED-SW               PIC X(01).                         
014800        88  W-SWAP-NEEDED                  VALUE "Y".                     
014900        88  W-SWAP-NOT-NEEDED              VALUE "N".                     
015000    05  FILLER                          PIC X(05).                        
015100                                                                          
01520001  W-NAME-FOLD-AREA.                                                     
015300    05  W-NAME-UPPER-1                 PIC X(20).                         
015400    05  W-NAME-UPPER-2                 PIC X(20).                         
015500    05  FILLER                          PIC X(08).                        
015600                                                                          
015700*    ----  PRINT LINES  ----                                              
015800*    RES-COUNT/RES-NAME lay out the tally line exactly as the             
015900*    shop's report spec calls it: 4 leading spaces, the count             
016000*    right-justified in 4, 1 space, then the name.                        
01610001  W-RESULT-LINE.                                                        
016200    05  FILLER                          PIC X(04).                        
016300    05  RES-COUNT                       PIC ZZZ9.                         
016400    05  FILLER                          PIC X(01).                        
016500    05  RES-NAME                        PIC X(20).                        
016600    05  FILLER                          PIC X(103).                       
016700                                                                          
01680001  W-OPEN-VOTE-LINE                   PIC X(132).                        
016900                                                                          
017000*    Valid voter:    <voter -15> -->  <choice -15>                        
01710001  W-OPEN-VOTE-VALID REDEFINES W-OPEN-VOTE-LINE.                         
017200    05  FILLER                          PIC X(04).                        
017300    05  OVL-VLD-NAME                    PIC X(15).                        
017400    05  FILLER                          PIC X(01) VALUE SPACE.            
017500    05  OVL-VLD-ARROW                   PIC X(03) VALUE "-->".            
017600    05  FILLER                          PIC X(02) VALUE SPACE.            
017700    05  OVL-VLD-CHOICE                  PIC X(15) JUSTIFIED RIGHT.        
017800    05  FILLER                          PIC X(92).                        
017900                                                                          
018000*    Invalid voter:  ! <voter -15>      (invalid choice)                  
01810001  W-OPEN-VOTE-INVALID REDEFINES W-OPEN-VOTE-LINE.                       
018200    05  FILLER                          PIC X(02) VALUE SPACE.            
018300    05  OVL-INV-BANG                    PIC X(01) VALUE "!".              
018400    05  FILLER                          PIC X(01) VALUE SPACE.            
018500    05  OVL-INV-NAME                    PIC X(15).                        
018600    05  OVL-INV-REASON                  PIC X(21) JUSTIFIED RIGHT.        
018700    05  FILLER                          PIC X(92).                        
018800                                                                          
018900*    ----  FILE STATUS AND SWITCHES  ----                                 
01900001  W-FILE-STATUS-AREA.                                                   
019100    05  W-CMD-FILE-STATUS             PIC X(02).                          
019200    05  W-RPT-FILE-STATUS             PIC X(02).                          
019300    05  W-LOG-FILE-STATUS             PIC X(02).                          
019400    05  FILLER                         PIC X(06).                         
019500                                                                          
01960001  W-PROGRAM-SWITCHES.                                                   
019700    05  W-DRIVER-DONE-SW              PIC X(01).                          
019800        88  CMD-DRIVER-DONE                VALUE "Y".                     
019900        88  CMD-DRIVER-NOT-DONE            VALUE "N".                     
020000    05  W-LINE-BLANK-SW               PIC X(01).                          
020100        88  W-LINE-IS-BLANK                VALUE "Y".                     
020200        88  W-LINE-NOT-BLANK               VALUE "N".                     
020300    05  W-WARNING-SW                  PIC X(01).                          
020400        88  W-ANY-WARNING-ISSUED          VALUE "Y".                      
020500    05  FILLER                         PIC X(05).                         
020600                                                                          
020700PROCEDURE DIVISION.                                                       
020800                                                                          
020900*    Top of the whole run.  The three stages below are strictly           
021000*    sequential -- every command line is read and filed before            
021100*    chain resolution starts, and every voter is resolved before          
021200*    the tally and the report are produced -- this batch makes            
021300*    one pass over the input and never re-reads it.  STOP RUN is          
021400*    reached exactly once, after TERMINATE has closed every file;         
021500*    there is no other exit out of this paragraph.                        
0216000100-MAIN-PROCESS.                                                        
021700    PERFORM 0200-INITIALIZE THRU 0200-EXIT.                               
021800*    The read loop below is the whole of the input phase -- it            
021900*    runs until either physical end of file or the first blank            
022000*    line, whichever comes first.                                         
022100    PERFORM 0300-READ-COMMANDS THRU 0300-EXIT                             
022200        UNTIL CMD-DRIVER-DONE.                                            
022300*    Resolution, tallying and the printed report are a single             
022400*    unit of work from the MAIN-PROCESS point of view; see                
022500*    0800- below for how the three sub-stages are sequenced.              
022600    PERFORM 0800-RESOLVE-AND-REPORT THRU 0800-EXIT.                       
022700    PERFORM 0900-TERMINATE THRU 0900-EXIT.                                
022800    STOP RUN.                                                             
0229000100-EXIT.                                                                
023000    EXIT.                                                                 
023100                                                                          
023200*    Opens the three files for the run and zeroes the counters            
023300*    that VOTE-REGISTER and TALLY-ENGINE build up as the ballots          
023400*    are read -- these are job-step counters, not accumulated             
023500*    totals carried over from any earlier run of this program.            
023600*    COMMAND-FILE is read-only input; REPORT-FILE and LOG-FILE            
023700*    are both opened fresh for output, never extended onto a              
023800*    prior run's copy.                                                    
0239000200-INITIALIZE.                                                          
024000    OPEN INPUT  COMMAND-FILE.                                             
024100    OPEN OUTPUT REPORT-FILE.                                              
024200    OPEN OUTPUT LOG-FILE.                                                 
024300    MOVE ZERO TO W-VOTER-COUNT.                                           
024400    MOVE ZERO TO W-ALT-COUNT.                                             
024500    MOVE ZERO TO W-INVALID-COUNT.                                         
024600    SET  CMD-DRIVER-NOT-DONE TO TRUE.                                     
0247000200-EXIT.                                                                
024800    EXIT.                                                                 
024900                                                                          
025000*    Reads and disposes of one COMMAND-FILE line.  BUSINESS RULE:         
025100*    the first blank line ends the run early, the same as physical        
025200*    end of file -- the command deck is not required to fill the          
025300*    file, and nothing after a blank line is ever read.  A line           
025400*    that parses but fails the validity test is logged as a               
025500*    warning and simply skipped; it never reaches VOTE-REGISTER.          
025600*    Three outcomes are possible for any one READ: end of file,           
025700*    a blank line, or a line worth parsing -- the nested IF below         
025800*    picks exactly one of the three every time through the loop.          
0259000300-READ-COMMANDS.                                                       
026000    READ COMMAND-FILE                                                     
026100        AT END                                                            
026200            SET CMD-DRIVER-DONE TO TRUE                                   
026300        NOT AT END                                                        
026400*    Blank-line detection runs ahead of parsing, since an empty           
026500*    line would otherwise UNSTRING down to three blank tokens             
026600*    and be rejected anyway -- testing for blank first is both            
026700*    cheaper and clearer about which rule actually applied.               
026800            PERFORM 0350-CHECK-BLANK-LINE THRU 0350-EXIT                  
026900            IF W-LINE-IS-BLANK                                            
027000                SET CMD-DRIVER-DONE TO TRUE                               
027100            ELSE                                                          
027200                PERFORM 1000-PARSE-COMMAND-LINE THRU 1000-EXIT            
027300                IF CMD-COMMAND-IS-VALID                                   
027400                    PERFORM 2000-DISPATCH-COMMAND THRU 2000-EXIT          
027500                ELSE                                                      
027600                    PERFORM 0370-LOG-SKIPPED-COMMAND                      
027700                                        THRU 0370-EXIT.                   
0278000300-EXIT.                                                                
027900    EXIT.                                                                 
028000                                                                          
028100*    A line counts as blank only when every one of its 80                 
028200*    character positions is non-printable (effectively, all               
028300*    spaces) -- the scan stops at the first printable character           
028400*    it finds, so a line with so much as one visible character            
028500*    anywhere in it is never treated as the end-of-deck marker.           
028600*    W-LINE-IS-BLANK is set TRUE before the scan starts and only          
028700*    flipped once a printable character turns up, rather than             
028800*    the other way around, so an all-blank 80 bytes needs no              
028900*    special-casing at either end of the loop.                            
0290000350-CHECK-BLANK-LINE.                                                    
029100    SET  W-LINE-IS-BLANK TO TRUE.                                         
029200    PERFORM 0355-SCAN-ONE-CHARACTER THRU 0355-EXIT                        
029300        VARYING W-SCAN-SUB FROM 1 BY 1                                    
029400          UNTIL W-SCAN-SUB > 80                                           
029500             OR W-LINE-NOT-BLANK.                                         
0296000350-EXIT.                                                                
029700    EXIT.                                                                 
029800                                                                          
029900*    One character of the blank-line scan, tested against the             
030000*    W-PRINTABLE-CLASS condition declared under SPECIAL-NAMES --          
030100*    setting W-LINE-NOT-BLANK here is what lets the VARYING loop          
030200*    above stop early instead of always running the full 80               
030300*    positions.                                                           
0304000355-SCAN-ONE-CHARACTER.                                                  
030500    IF CMD-LINE-CHARACTER(W-SCAN-SUB) IS W-PRINTABLE-CLASS                
030600        SET W-LINE-NOT-BLANK TO TRUE.                                     
0307000355-EXIT.                                                                
030800    EXIT.                                                                 
030900                                                                          
031000*    Writes one line to LOG-FILE for a command that parsed but            
031100*    did not pass the COMMAND-PARSER validity test, quoting the           
031200*    offending line exactly as it was read (trimmed of its                
031300*    trailing blanks so the quoted text does not run out to               
031400*    column 80 for a short line) -- BUSINESS RULE: an invalid             
031500*    command is reported and discarded, never allowed to stop             
031600*    the run or to file a partial ballot.  Setting the warning            
031700*    switch here is what later tells REPORT-WRITER to put a               
031800*    blank line ahead of the tally, separating the log-style              
031900*    warnings a reader scrolled past from the results proper.             
0320000370-LOG-SKIPPED-COMMAND.                                                 
032100    PERFORM 0375-FIND-LINE-LENGTH THRU 0375-EXIT.                         
032200    MOVE SPACES TO LOG-PRINT-RECORD.                                      
032300    STRING "[Warning] Invalid line, skip this line ("                     
032400                                            DELIMITED BY SIZE             
032500           W-QUOTE-CHAR                   DELIMITED BY SIZE               
032600           CMD-LINE-RECORD(1:W-LINE-LEN)   DELIMITED BY SIZE              
032700           W-QUOTE-CHAR                   DELIMITED BY SIZE               
032800           ")."                             DELIMITED BY SIZE             
032900        INTO LOG-PRINT-RECORD.                                            
033000    WRITE LOG-PRINT-RECORD.                                               
033100    SET  W-ANY-WARNING-ISSUED TO TRUE.                                    
0332000370-EXIT.                                                                
033300    EXIT.                                                                 
033400                                                                          
033500*    Finds the position of the last non-space character in                
033600*    CMD-LINE-RECORD so 0370- above can quote the line without            
033700*    the trailing padding that fills out every 80-byte record.            
033800*    A fully blank record (which never actually reaches this              
033900*    paragraph, since 0300- routes blank lines around parsing             
034000*    entirely) would leave W-LINE-LEN at zero and the reference           
034100*    modification in 0370- would quote nothing at all.                    
0342000375-FIND-LINE-LENGTH.                                                    
034300    MOVE 80 TO W-LINE-LEN.                                                
034400    PERFORM 0376-TRIM-ONE-CHAR THRU 0376-EXIT                             
034500        UNTIL W-LINE-LEN = 0                                              
034600           OR CMD-LINE-CHARACTER(W-LINE-LEN) NOT = SPACE.                 
0347000375-EXIT.                                                                
034800    EXIT.                                                                 
034900                                                                          
035000*    One step of the trailing-blank scan, working backward from           
035100*    column 80 toward column 1 one position at a time.                    
0352000376-TRIM-ONE-CHAR.                                                       
035300    SUBTRACT 1 FROM W-LINE-LEN.                                           
0354000376-EXIT.                                                                
035500    EXIT.                                                                 
035600                                                                          
035700*    Once every command line has been read, the three remaining           
035800*    stages run exactly once each, in this fixed order: resolve           
035900*    every voter's delegation chain, tally the now-resolved votes,        
036000*    then write the report from the finished tally -- none of             
036100*    these three ever has to run twice in one job step, and none          
036200*    of them reads COMMAND-FILE again once this paragraph starts.         
0363000800-RESOLVE-AND-REPORT.                                                  
036400    PERFORM 4000-RESOLVE-ALL-VOTERS THRU 4000-EXIT.                       
036500    PERFORM 5000-TALLY-ALL-VOTERS  THRU 5000-EXIT.                        
036600    PERFORM 6000-WRITE-REPORT     THRU 6000-EXIT.                         
0367000800-EXIT.                                                                
036800    EXIT.                                                                 
036900                                                                          
037000*    Closes all three files; nothing else to clean up at the end          
037100*    of the run since every table here lives in WORKING-STORAGE           
037200*    and is discarded along with the run itself at STOP RUN.              
0373000900-TERMINATE.                                                           
037400    CLOSE COMMAND-FILE.                                                   
037500    CLOSE REPORT-FILE.                                                    
037600    CLOSE LOG-FILE.                                                       
0377000900-EXIT.                                                                
037800    EXIT.                                                                 
037900                                                                          
038000*    The remaining units are COPY'd in rather than CALLed as              
038100*    separate subprograms -- they all work directly against this          
038200*    program's own WORKING-STORAGE tables, and a run this size            
038300*    has never called for the overhead of a separate load module          
038400*    per unit.  Order here does not matter to the compiler, but           
038500*    is kept in the same sequence the MAIN-PROCESS paragraphs             
038600*    above call them in, for whoever reads this next.                     
038700*    COMMAND-PARSER is COPY'd first since 0300- above calls it            
038800*    before any of the others; VOTE-REGISTER, CHOICE-RESOLVER,            
038900*    TALLY-ENGINE and REPORT-WRITER follow in the same order              
039000*    0300- and 0800- call them in.                                        
039100    COPY "PL-CMD-PARSER.CBL".                                             
039200    COPY "PL-VOTE-REGISTER.CBL".                                          
039300    COPY "PL-CHOICE-RESOLVER.CBL".                                        
039400    COPY "PL-TALLY-ENGINE.CBL".                                           
039500    COPY "PL-REPORT-WRITER.CBL".                                          
