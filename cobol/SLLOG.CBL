000100*--------------------------------------------------------------           
000200*  SLLOG.CBL  --  FILE-CONTROL entry for LOG-FILE.                        
000300*--------------------------------------------------------------           
000400    SELECT LOG-FILE ASSIGN TO "LOGFILE"                                   
000500           ORGANIZATION IS LINE SEQUENTIAL                                
000600           FILE STATUS  IS W-LOG-FILE-STATUS.                             
