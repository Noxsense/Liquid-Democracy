000100*--------------------------------------------------------------           
000200*  FDRPT.CBL                                                              
000300*  FD and record for REPORT-FILE, the tally report and the                
000400*  optional open-votes listing.                                           
000500*--------------------------------------------------------------           
000600    FD  REPORT-FILE                                                       
000700        LABEL RECORDS ARE OMITTED.                                        
000800                                                                          
000900    01  RPT-PRINT-RECORD             PIC X(132).                          
