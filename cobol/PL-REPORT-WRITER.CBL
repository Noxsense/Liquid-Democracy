000100*--------------------------------------------------------------           
000200*  PL-REPORT-WRITER.CBL                                                   
000300*  Unit: REPORT-WRITER.  Orders W-ALTERNATIVE-TABLE by vote               
000400*  count descending, name ascending without regard to case, and           
000500*  (on an exact case-insensitive tie) lowercase initial ahead of          
000600*  upper -- a tie-break the SORT verb's collating sequence has            
000700*  no way to express, so this shop's own bubble sort does it by           
000800*  hand.  Writes one RESULT-LINE per alternative actually voted           
000900*  for and the trailing invalid-vote count, then, when the                
001000*  open-vote switch is up, one OPEN-VOTE-LINE per registered              
001100*  voter showing the voter's own resolved choice.                         
001200*--------------------------------------------------------------           
001300*    Top-level driver for the whole report, called once at the            
001400*    end of the run after TALLY-ENGINE has finished counting.             
001500*    The blank line ahead of the results is only written when             
001600*    something earlier in the run raised a warning -- a clean             
001700*    run with no warnings goes straight into the result lines             
001800*    with nothing above them.                                             
0019006000-WRITE-REPORT.                                                        
002000    IF W-ANY-WARNING-ISSUED                                               
002100        PERFORM 6050-WRITE-BLANK-LINE THRU 6050-EXIT.                     
002200                                                                          
002300*    Order the alternative table before any of it is printed --           
002400*    BUSINESS RULE: alternatives are listed by descending vote            
002500*    count, and the sort has to run to completion before the              
002600*    write loop below starts reading rows off the table.                  
002700    PERFORM 6100-SORT-ALTERNATIVES THRU 6100-EXIT.                        
002800                                                                          
002900*    One RESULT-LINE per row of the now-ordered table.                    
003000    PERFORM 6300-WRITE-RESULT-LINES THRU 6300-EXIT                        
003100        VARYING W-SCAN-ALT-SUB FROM 1 BY 1                                
003200          UNTIL W-SCAN-ALT-SUB > W-ALT-COUNT.                             
003300                                                                          
003400*    BUSINESS RULE: the invalid-vote count is always the last             
003500*    line of the result block, after every named alternative,             
003600*    whether or not any vote actually went invalid this run.              
003700    PERFORM 6400-WRITE-INVALID-LINE THRU 6400-EXIT.                       
003800                                                                          
003900*    The open-votes listing is optional and comes last of all --          
004000*    controlled by the UPSI switch the DRIVER read off the run's          
004100*    command line, never by anything in the ballot data itself.           
004200    IF W-OPEN-VOTES-REQUESTED                                             
004300        PERFORM 6450-WRITE-OPEN-VOTES-HEADING THRU 6450-EXIT              
004400        PERFORM 6500-WRITE-OPEN-VOTES         THRU 6500-EXIT.             
0045006000-EXIT.                                                                
004600    EXIT.                                                                 
004700                                                                          
004800*    A single blank RESULT-FILE line, used only to separate a             
004900*    prior warning message from the result block that follows.            
0050006050-WRITE-BLANK-LINE.                                                    
005100    MOVE SPACES TO RPT-PRINT-RECORD.                                      
005200    WRITE RPT-PRINT-RECORD.                                               
0053006050-EXIT.                                                                
005400    EXIT.                                                                 
005500                                                                          
005600*    Classic bubble sort over W-ALTERNATIVE-TABLE -- a pass for           
005700*    every row but the last, each pass bubbling the next-largest          
005800*    remaining entry into place.  A table of zero or one entries          
005900*    needs no comparisons at all, so the PERFORM is skipped               
006000*    outright rather than driving a VARYING loop to nowhere.              
0061006100-SORT-ALTERNATIVES.                                                   
006200    IF W-ALT-COUNT > 1                                                    
006300        PERFORM 6110-SORT-ONE-PASS THRU 6110-EXIT                         
006400            VARYING W-SORT-PASS-SUB FROM 1 BY 1                           
006500              UNTIL W-SORT-PASS-SUB > W-ALT-COUNT - 1.                    
0066006100-EXIT.                                                                
006700    EXIT.                                                                 
006800                                                                          
006900*    One pass of the bubble sort: compare-and-swap every                  
007000*    adjacent pair up to the boundary already settled by prior            
007100*    passes (W-ALT-COUNT - W-SORT-PASS-SUB entries still in               
007200*    play -- each completed pass retires one more entry off the           
007300*    bottom of the unsorted range).                                       
0074006110-SORT-ONE-PASS.                                                       
007500    PERFORM 6120-COMPARE-AND-SWAP THRU 6120-EXIT                          
007600        VARYING W-SORT-INNER-SUB FROM 1 BY 1                              
007700          UNTIL W-SORT-INNER-SUB >                                        
007800                W-ALT-COUNT - W-SORT-PASS-SUB.                            
0079006110-EXIT.                                                                
008000    EXIT.                                                                 
008100                                                                          
008200*    One adjacent pair.  W-SORT-SUB-1/2 are kept as plain                 
008300*    working fields rather than reusing the VARYING subscript             
008400*    directly so 6200- and 6250- below can be shared paragraphs           
008500*    without caring which loop called them.                               
0086006120-COMPARE-AND-SWAP.                                                    
008700    MOVE W-SORT-INNER-SUB      TO W-SORT-SUB-1.                           
008800    ADD  1 TO W-SORT-INNER-SUB GIVING W-SORT-SUB-2.                       
008900    PERFORM 6200-SHOULD-SWAP THRU 6200-EXIT.                              
009000    IF W-SWAP-NEEDED                                                      
009100        PERFORM 6250-SWAP-ALTERNATIVES THRU 6250-EXIT.                    
0092006120-EXIT.                                                                
009300    EXIT.                                                                 
009400                                                                          
009500*    The three-way ordering rule, checked in order: higher count          
009600*    wins outright; on an exact count tie, the case-folded names          
009700*    decide (BUSINESS RULE: name order ignores case); and on an           
009800*    exact case-insensitive name tie as well, the actual,                 
009900*    case-sensitive name decides, which is what puts a lowercase          
010000*    initial ahead of the same letter capitalized -- lowercase            
010100*    sorts after upper in the machine's own collating sequence,           
010200*    so the comparison below is written backwards on purpose to           
010300*    land lowercase first, matching the report rule rather than           
010400*    the raw collating order.                                             
0105006200-SHOULD-SWAP.                                                         
010600    SET W-SWAP-NOT-NEEDED TO TRUE.                                        
010700    IF ALT-COUNT(W-SORT-SUB-1) < ALT-COUNT(W-SORT-SUB-2)                  
010800        SET W-SWAP-NEEDED TO TRUE                                         
010900    ELSE                                                                  
011000    IF ALT-COUNT(W-SORT-SUB-1) = ALT-COUNT(W-SORT-SUB-2)                  
011100        PERFORM 6210-FOLD-NAMES THRU 6210-EXIT                            
011200        IF W-NAME-UPPER-1 > W-NAME-UPPER-2                                
011300            SET W-SWAP-NEEDED TO TRUE                                     
011400        ELSE                                                              
011500        IF W-NAME-UPPER-1 = W-NAME-UPPER-2                                
011600           AND ALT-NAME(W-SORT-SUB-1) < ALT-NAME(W-SORT-SUB-2)            
011700            SET W-SWAP-NEEDED TO TRUE.                                    
0118006200-EXIT.                                                                
011900    EXIT.                                                                 
012000                                                                          
012100*    Builds the case-insensitive compare keys fresh for this one          
012200*    pair, rather than carrying a folded copy of the whole name           
012300*    column alongside ALT-NAME -- the table is small and each             
012400*    pair is folded at most once per comparison, so there is no           
012500*    saving in keeping a permanent upper-case shadow column.              
0126006210-FOLD-NAMES.                                                          
012700    MOVE ALT-NAME(W-SORT-SUB-1) TO W-NAME-UPPER-1.                        
012800    MOVE ALT-NAME(W-SORT-SUB-2) TO W-NAME-UPPER-2.                        
012900    INSPECT W-NAME-UPPER-1 CONVERTING                                     
013000        "abcdefghijklmnopqrstuvwxyz" TO                                   
013100        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                     
013200    INSPECT W-NAME-UPPER-2 CONVERTING                                     
013300        "abcdefghijklmnopqrstuvwxyz" TO                                   
013400        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                     
0135006210-EXIT.                                                                
013600    EXIT.                                                                 
013700                                                                          
013800*    Swaps the two whole table entries (name and count together)          
013900*    through a single holding area -- ALT-TABLE-ENTRY is the              
014000*    group covering both fields, so one MOVE carries the pair as          
014100*    a unit instead of two separate field-by-field moves.                 
0142006250-SWAP-ALTERNATIVES.                                                   
014300    MOVE ALT-TABLE-ENTRY(W-SORT-SUB-1) TO W-ALT-SWAP-HOLD.                
014400    MOVE ALT-TABLE-ENTRY(W-SORT-SUB-2)                                    
014500                        TO ALT-TABLE-ENTRY(W-SORT-SUB-1).                 
014600    MOVE W-ALT-SWAP-HOLD TO ALT-TABLE-ENTRY(W-SORT-SUB-2).                
0147006250-EXIT.                                                                
014800    EXIT.                                                                 
014900                                                                          
015000*    An alternative only earns a row in W-ALTERNATIVE-TABLE when          
015100*    VOTE-REGISTER saw it actually picked, which already                  
015200*    guarantees at least one vote against it by report time --            
015300*    this guard is kept anyway as the one place the "never list           
015400*    a zero-vote alternative" rule is actually enforced.                  
0155006300-WRITE-RESULT-LINES.                                                  
015600    IF ALT-COUNT(W-SCAN-ALT-SUB) >= 1                                     
015700        PERFORM 6310-FORMAT-AND-WRITE-RESULT THRU 6310-EXIT.              
0158006300-EXIT.                                                                
015900    EXIT.                                                                 
016000                                                                          
016100*    Formats and writes one alternative's RESULT-LINE.  The line          
016200*    is built fresh in W-RESULT-LINE (cleared to spaces first so          
016300*    no prior row's trailing characters ever bleed into a                 
016400*    shorter name) and then written out through RPT-PRINT-RECORD.         
0165006310-FORMAT-AND-WRITE-RESULT.                                             
016600    MOVE SPACES TO W-RESULT-LINE.                                         
016700    MOVE ALT-NAME(W-SCAN-ALT-SUB)  TO RES-NAME.                           
016800    MOVE ALT-COUNT(W-SCAN-ALT-SUB) TO RES-COUNT.                          
016900    WRITE RPT-PRINT-RECORD FROM W-RESULT-LINE.                            
0170006310-EXIT.                                                                
017100    EXIT.                                                                 
017200                                                                          
017300*    The one invalid-vote line, always written once the table is          
017400*    exhausted, carrying the literal "Invalid" rather than any            
017500*    name out of W-ALTERNATIVE-TABLE -- invalid votes are never           
017600*    filed as an alternative of their own.                                
0177006400-WRITE-INVALID-LINE.                                                  
017800    MOVE SPACES TO W-RESULT-LINE.                                         
017900    MOVE "Invalid"        TO RES-NAME.                                    
018000    MOVE W-INVALID-COUNT TO RES-COUNT.                                    
018100    WRITE RPT-PRINT-RECORD FROM W-RESULT-LINE.                            
0182006400-EXIT.                                                                
018300    EXIT.                                                                 
018400                                                                          
018500*    A one-line heading ahead of the open-votes listing, with a           
018600*    blank line first to set the section off from the result              
018700*    block above it -- written straight to RPT-PRINT-RECORD               
018800*    rather than through a record layout since it is fixed text.          
0189006450-WRITE-OPEN-VOTES-HEADING.                                            
019000    MOVE SPACES TO RPT-PRINT-RECORD.                                      
019100    WRITE RPT-PRINT-RECORD.                                               
019200    MOVE SPACES        TO RPT-PRINT-RECORD.                               
019300    MOVE "Open Votes:"  TO RPT-PRINT-RECORD.                              
019400    WRITE RPT-PRINT-RECORD.                                               
0195006450-EXIT.                                                                
019600    EXIT.                                                                 
019700                                                                          
019800*    Drives one OPEN-VOTE-LINE per row of W-VOTER-TABLE, in               
019900*    registration order -- the listing is not re-sorted, unlike           
020000*    the alternative results above, since the open-votes rule             
020100*    only calls for showing every voter's own resolved choice,            
020200*    not ranking voters against one another.                              
0203006500-WRITE-OPEN-VOTES.                                                    
020400    PERFORM 6510-WRITE-ONE-OPEN-VOTE THRU 6510-EXIT                       
020500        VARYING W-SCAN-SUB FROM 1 BY 1                                    
020600          UNTIL W-SCAN-SUB > W-VOTER-COUNT.                               
0207006500-EXIT.                                                                
020800    EXIT.                                                                 
020900                                                                          
021000*    A blank VTR-RESOLVED means CHOICE-RESOLVER could not land            
021100*    this voter on any alternative; the open-votes line still             
021200*    has to name him, just with a reason in place of a choice.            
0213006510-WRITE-ONE-OPEN-VOTE.                                                 
021400    IF VTR-RESOLVED(W-SCAN-SUB) = SPACES                                  
021500        PERFORM 6520-FORMAT-INVALID-OPEN-VOTE THRU 6520-EXIT              
021600    ELSE                                                                  
021700        PERFORM 6530-FORMAT-VALID-OPEN-VOTE   THRU 6530-EXIT.             
0218006510-EXIT.                                                                
021900    EXIT.                                                                 
022000                                                                          
022100*    The reason is always the fixed literal below -- this report          
022200*    does not distinguish a dead-end chain from a cyclic one for          
022300*    open-votes purposes, only whether the voter ended up with a          
022400*    usable choice or not.                                                
0225006520-FORMAT-INVALID-OPEN-VOTE.                                            
022600    MOVE SPACES TO W-OPEN-VOTE-LINE.                                      
022700    MOVE VTR-NAME(W-SCAN-SUB)   TO OVL-INV-NAME.                          
022800    MOVE "(invalid choice)"      TO OVL-INV-REASON.                       
022900    WRITE RPT-PRINT-RECORD FROM W-OPEN-VOTE-LINE.                         
0230006520-EXIT.                                                                
023100    EXIT.                                                                 
023200                                                                          
023300*    The voter's name paired with the alternative his chain               
023400*    finally resolved to -- VTR-RESOLVED already carries that             
023500*    answer, whether the voter picked it directly or arrived at           
023600*    it by way of one or more delegations.                                
0237006530-FORMAT-VALID-OPEN-VOTE.                                              
023800    MOVE SPACES TO W-OPEN-VOTE-LINE.                                      
023900    MOVE VTR-NAME(W-SCAN-SUB)      TO OVL-VLD-NAME.                       
024000    MOVE VTR-RESOLVED(W-SCAN-SUB)  TO OVL-VLD-CHOICE.                     
024100    WRITE RPT-PRINT-RECORD FROM W-OPEN-VOTE-LINE.                         
0242006530-EXIT.                                                                
024300    EXIT.                                                                 
