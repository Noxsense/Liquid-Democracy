000100*--------------------------------------------------------------           
000200*  PL-CMD-PARSER.CBL                                                      
000300*  Unit: COMMAND-PARSER.  Splits one COMMAND-FILE line into the           
000400*  voter / action / choice triple and flags the command valid             
000500*  or invalid.  COPY'd into the foot of vote-tally-batch's                
000600*  PROCEDURE DIVISION; shares W-PARSED-COMMAND and the token              
000700*  fields declared in that program's WORKING-STORAGE SECTION.             
000800*--------------------------------------------------------------           
000900*    A ballot line is three whitespace-separated words: the               
001000*    voter, the action, and (except on a bare pick/delegate               
001100*    with nothing after it) the choice.  UNSTRING with the                
001200*    ALL-SPACE delimiter folds any run of blanks between words            
001300*    down to one split, so extra spacing in the input line                
001400*    never produces empty tokens in the middle of the line.               
0015001000-PARSE-COMMAND-LINE.                                                  
001600    MOVE SPACES TO W-TOK-1 W-TOK-2 W-TOK-3.                               
001700    UNSTRING CMD-LINE-RECORD DELIMITED BY ALL SPACE                       
001800        INTO W-TOK-1 W-TOK-2 W-TOK-3.                                     
001900                                                                          
002000*    Word 1 is always taken as the voter and word 3 as the                
002100*    choice, whether or not word 2 turns out to be a real                 
002200*    action -- BUSINESS RULE 2: a line with no recognized                 
002300*    action still has its first word read as the voter, it is             
002400*    just that CMD-ACTION stays blank and the command fails               
002500*    the validity test below.                                             
002600    MOVE W-TOK-1 TO CMD-VOTER.                                            
002700    MOVE W-TOK-3 TO CMD-CHOICE.                                           
002800    MOVE SPACES   TO CMD-ACTION.                                          
002900                                                                          
003000*    The keywords are case-sensitive and exact; the "s"-suffixed          
003100*    third-person forms ("picks"/"delegates") are accepted and            
003200*    folded down to the bare verb so VOTE-REGISTER never has to           
003300*    know the line was phrased either way.                                
003400    IF W-TOK-2 = "pick" OR W-TOK-2 = "delegate"                           
003500        MOVE W-TOK-2 TO CMD-ACTION                                        
003600    ELSE                                                                  
003700    IF W-TOK-2 = "picks"                                                  
003800        MOVE "pick" TO CMD-ACTION                                         
003900    ELSE                                                                  
004000    IF W-TOK-2 = "delegates"                                              
004100        MOVE "delegate" TO CMD-ACTION.                                    
004200                                                                          
004300*    BUSINESS RULE 4: both a non-blank voter and a recognized             
004400*    action are required for the command to be valid at all --            
004500*    a blank choice is allowed through here (that only makes              
004600*    the ballot itself invalid once VOTE-REGISTER files it;               
004700*    the command is still accepted and nothing is logged).                
004800    IF CMD-VOTER NOT = SPACES AND CMD-ACTION NOT = SPACES                 
004900        SET CMD-COMMAND-IS-VALID   TO TRUE                                
005000    ELSE                                                                  
005100        SET CMD-COMMAND-IS-INVALID TO TRUE.                               
0052001000-EXIT.                                                                
005300    EXIT.                                                                 
